000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKDTFLT.
000300 AUTHOR.        T J HARMON.
000400 INSTALLATION.  SALON SYSTEMS UNIT.
000500 DATE-WRITTEN.  04/06/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*
001100*  PROGRAM:  BKDTFLT
001200*            BOOKINGS-BY-DATE FILTER -- ONE PASS OVER THE
001300*            BOOKING MASTER FILE
001400*
001500*  COPIES EVERY BOOKING-MASTER-REC WHOSE START DATE OR END DATE
001600*  MATCHES A SINGLE TARGET CALENDAR DATE (READ FROM
001700*  WS-TARGET-DATE-CARD) OUT TO THE FILTERED-BOOKING-FILE.  A
001800*  BOOKING THAT STARTS ON ONE DAY AND RUNS PAST MIDNIGHT INTO
001900*  THE NEXT MATCHES ON EITHER DAY.  A BLANK OR ZERO TARGET DATE
002000*  CARD PASSES EVERY RECORD THROUGH UNFILTERED -- USED BY THE
002100*  OPERATOR TO GET A FULL DUMP OF THE MASTER WHEN NEEDED.
002200*
002300*  ONE-PASS, WORKING-STORAGE-LAYERED STYLE -- A SINGLE PARM-CARD
002400*  TARGET DATE DRIVES THE WHOLE RUN, NO VSAM AND NO TRANSACTION
002500*  CARDS INVOLVED.
002700*
002800******************************************************************
002900*
003000*   MAINTENANCE HISTORY
003100*   DATE     BY   TICKET     DESCRIPTION
003200*   -------- ---- ---------- ---------------------------------
003300*   04/06/94 TJH  BK-0012    ORIGINAL PROGRAM.
003400*   11/02/96 TJH  BK-0044    ADDED THE END-DATE MATCH -- A
003500*                            BOOKING THAT CROSSES MIDNIGHT WAS
003600*                            BEING MISSED ON THE FOLLOWING DAY.
003700*   01/14/99 RSK  BK-0088    Y2K -- WS-TARGET-DATE IS FULL
003800*                            CCYYMMDD, REVIEWED AND SIGNED OFF.
003900*   06/05/03 GDW  BK-0119    BLANK OR ZERO TARGET DATE CARD NOW
004000*                            MEANS "NO FILTER, PASS ALL" -- THE
004100*                            OPERATOR HAD BEEN CODING 99999999
004200*                            AS A WORKAROUND.
004300*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT BOOKING-MASTER-FILE
005600            ASSIGN TO UT-S-BOOKMSTR
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS WS-BKMSTR-STATUS.
005900*
006000     SELECT FILTERED-BOOKING-FILE
006100            ASSIGN TO UT-S-BOOKFLTD
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WS-BOOKFLTD-STATUS.
006400*
006500     SELECT PARM-CARD-FILE
006600            ASSIGN TO UT-S-DTPARM
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-PARM-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  BOOKING-MASTER-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS BOOKING-MASTER-REC.
007800     COPY BKBKMSTR.
007900*
008000 FD  FILTERED-BOOKING-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS FLT-BOOKING-REC.
008500 01  FLT-BOOKING-REC.
008550     05  FLT-BOOKING-DATA           PIC X(91).
008560     05  FILLER                     PIC X(09).
008600*
008700 FD  PARM-CARD-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS PARM-CARD-REC.
009100 01  PARM-CARD-REC.
009200     05  PARM-TARGET-DATE           PIC 9(08).
009220     05  PARM-TARGET-DATE-R  REDEFINES PARM-TARGET-DATE.
009230         10  PARM-TARGET-CCYY       PIC 9(04).
009240         10  PARM-TARGET-MM         PIC 9(02).
009250         10  PARM-TARGET-DD         PIC 9(02).
009300     05  FILLER                     PIC X(72).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 01  WS-FIELDS.
009800     05  WS-STATUS-CODES.
009810         10  WS-BKMSTR-STATUS       PIC X(02).
009820         10  WS-BOOKFLTD-STATUS     PIC X(02).
009830         10  WS-PARM-STATUS         PIC X(02).
009840     05  WS-STATUS-CODES-R  REDEFINES WS-STATUS-CODES.
009850         10  WS-ALL-STATUS-COMBINED PIC X(06).
010100     05  WS-TARGET-DATE             PIC 9(08)  VALUE ZERO.
010200     05  WS-TARGET-DATE-R  REDEFINES WS-TARGET-DATE.
010300         10  WS-TARGET-CCYY         PIC 9(04).
010400         10  WS-TARGET-MM           PIC 9(02).
010500         10  WS-TARGET-DD           PIC 9(02).
010700     05  WS-RECS-WRITTEN-CTR        PIC 9(07) COMP  VALUE ZERO.
010750     05  FILLER                     PIC X(04).
010800*
010810 77  WS-RECS-READ-CTR               PIC 9(07) COMP  VALUE ZERO.
010820*
010900 01  WS-SWITCHES.
011000     05  WS-EOF-BKMSTR-SW           PIC X(03)  VALUE 'NO '.
011100         88  EOF-BKMSTR                  VALUE 'YES'.
011200     05  WS-NO-FILTER-SW            PIC X(03)  VALUE 'NO '.
011300         88  NO-FILTER-CARD               VALUE 'YES'.
011400     05  WS-MATCH-SW                PIC X(03)  VALUE 'NO '.
011450         88  DATE-MATCHES                 VALUE 'YES'.
011480     05  FILLER                     PIC X(04).
011600*
011700 PROCEDURE DIVISION.
011800*
011900 000-MAINLINE.
012000*
012100     OPEN INPUT  PARM-CARD-FILE
012200                 BOOKING-MASTER-FILE
012300          OUTPUT FILTERED-BOOKING-FILE.
012400     PERFORM 100-READ-PARM-CARD THRU 100-EXIT.
012500     PERFORM 200-READ-BOOKING-FILE THRU 200-EXIT.
012600     PERFORM 300-CK-DATE-MATCH THRU 400-EXIT
012700         UNTIL EOF-BKMSTR.
012800     CLOSE PARM-CARD-FILE
012900           BOOKING-MASTER-FILE
013000           FILTERED-BOOKING-FILE.
013100     MOVE ZERO TO RETURN-CODE.
013200     GOBACK.
013300*
013400 100-READ-PARM-CARD.
013500*
013600     MOVE ZERO TO WS-TARGET-DATE.
013700     MOVE 'NO ' TO WS-NO-FILTER-SW.
013800     READ PARM-CARD-FILE
013900         AT END MOVE 'YES' TO WS-NO-FILTER-SW.
014000     IF NOT NO-FILTER-CARD
014100        MOVE PARM-TARGET-DATE TO WS-TARGET-DATE
014200        IF WS-TARGET-DATE = ZERO
014300           MOVE 'YES' TO WS-NO-FILTER-SW.
014400*
014500 100-EXIT.
014600     EXIT.
014700*
014800 200-READ-BOOKING-FILE.
014900*
015000     READ BOOKING-MASTER-FILE
015100         AT END MOVE 'YES' TO WS-EOF-BKMSTR-SW.
015200     IF NOT EOF-BKMSTR
015300        ADD 1 TO WS-RECS-READ-CTR.
015400*
015500 200-EXIT.
015600     EXIT.
015700*
015800 300-CK-DATE-MATCH.
015900*
016000     MOVE 'NO ' TO WS-MATCH-SW.
016100     IF NO-FILTER-CARD
016200        MOVE 'YES' TO WS-MATCH-SW
016300     ELSE
016400        IF BK-START-DATE = WS-TARGET-DATE
016500           OR BK-END-DATE = WS-TARGET-DATE
016600           MOVE 'YES' TO WS-MATCH-SW.
016700     IF DATE-MATCHES
016800        PERFORM 400-WRITE-FILTERED-REC THRU 400-EXIT.
016900     PERFORM 200-READ-BOOKING-FILE THRU 200-EXIT.
017000     GO TO 400-EXIT.
017100*
017200 400-WRITE-FILTERED-REC.
017300*
017400     MOVE SPACES TO FLT-BOOKING-REC.
017500     MOVE BOOKING-MASTER-REC TO FLT-BOOKING-DATA.
017600     WRITE FLT-BOOKING-REC.
017700     ADD 1 TO WS-RECS-WRITTEN-CTR.
017800*
017900 400-EXIT.
018000     EXIT.
