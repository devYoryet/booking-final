000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  BKREQST                                          *
000400*   ONE BOOKING-CREATION REQUEST, WITH THE SELECTED-SERVICES    *
000500*   TABLE CARRIED RIGHT ON THE RECORD (THE ON-LINE FRONT END    *
000600*   HAS ALREADY RESOLVED EACH SERVICE'S DURATION AND PRICE      *
000700*   BEFORE THE REQUEST REACHES THIS BATCH STEP -- SEE THE       *
000800*   REMARKS IN BKBOOK 000-MAINLINE).                            *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   DATE     BY   TICKET     DESCRIPTION                        *
001200*   -------- ---- ---------- --------------------------------- *
001300*   03/11/94 RSK  BK-0007    ORIGINAL COPYBOOK.                  *
001400*   05/19/95 RSK  BK-0022    RAISED REQ-SVC-TABLE FROM 10 TO 20 *
001500*                            ENTRIES -- PACKAGE BOOKINGS AT THE *
001600*                            DOWNTOWN SALONS RUN LONGER LISTS.  *
001700*   01/14/99 RSK  BK-0088    Y2K -- REQ-START-DATE IS ALREADY   *
001800*                            CCYYMMDD, REVIEWED AND SIGNED OFF. *
001900******************************************************************
002000
002100 01  BOOKING-REQUEST-REC.
002200     05  REQ-CUSTOMER-ID               PIC 9(09).
002300     05  REQ-SALON-ID                  PIC 9(09).
002400     05  REQ-START-DATE                PIC 9(08).
002500     05  REQ-START-DATE-R  REDEFINES REQ-START-DATE.
002600         10  REQ-START-CCYY            PIC 9(04).
002700         10  REQ-START-MM              PIC 9(02).
002800         10  REQ-START-DD              PIC 9(02).
002900     05  REQ-START-TIME                PIC 9(04).
003000     05  REQ-SERVICE-COUNT             PIC 9(02).
003100         88  REQ-SERVICE-COUNT-VALID       VALUE 1 THRU 20.
003200     05  FILLER                        PIC X(09).
003300     05  REQ-SVC-TABLE  OCCURS 1 TO 20 TIMES
003400             DEPENDING ON REQ-SERVICE-COUNT
003500             INDEXED BY REQ-SVC-IDX.
003600         10  REQ-SVC-ID                PIC 9(09).
003700         10  REQ-SVC-DURATION-MIN      PIC 9(05).
003800         10  REQ-SVC-PRICE             PIC 9(08)V9(02).
003900         10  REQ-SVC-PRICE-R  REDEFINES REQ-SVC-PRICE.
004000             15  REQ-SVC-PRICE-WHOLE   PIC 9(08).
004100             15  REQ-SVC-PRICE-CENTS   PIC 9(02).
