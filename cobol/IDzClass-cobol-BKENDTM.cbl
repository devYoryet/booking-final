000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKENDTM.
000300 AUTHOR.        R S KAPOOR.
000400 INSTALLATION.  SALON SYSTEMS UNIT.
000500 DATE-WRITTEN.  03/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PROGRAM:  BKENDTM                                           *
001200*                                                               *
001300*  CALLED SUBROUTINE THAT COMPUTES THE PROPOSED END DATE AND    *
001400*  END TIME OF A SALON BOOKING FROM ITS START DATE, START TIME  *
001500*  AND TOTAL SELECTED-SERVICE DURATION IN MINUTES.  THE DATE IS *
001600*  CARRIED FORWARD ONE OR MORE CALENDAR DAYS WHEN THE ADDED     *
001700*  MINUTES CROSS MIDNIGHT.  KEPT AS ITS OWN SMALL CALLED         *
001800*  SUBROUTINE WITH A SHORT LOCAL WORKING-STORAGE SO THE CARRY   *
001900*  ARITHMETIC CAN BE UNIT TESTED APART FROM BKBOOK.             *
002000*                                                               *
002100*  CALLED BY:  BKBOOK (PARAGRAPH 230-CALC-END-DATE-TIME)        *
002200*                                                               *
002300*  LINKAGE:                                                     *
002400*     1: LK-START-DATE      (PASSED, NOT CHANGED)  CCYYMMDD     *
002500*     2: LK-START-TIME      (PASSED, NOT CHANGED)  HHMM         *
002600*     3: LK-DURATION-MIN    (PASSED, NOT CHANGED)  MINUTES      *
002700*     4: LK-END-DATE        (RETURNED)             CCYYMMDD     *
002800*     5: LK-END-TIME        (RETURNED)             HHMM         *
002900*                                                               *
003000*****************************************************************
003100*
003200*  MAINTENANCE HISTORY
003300*  DATE     BY   TICKET     DESCRIPTION
003400*  -------- ---- ---------- ---------------------------------
003500*  03/11/94 RSK  BK-0007    ORIGINAL PROGRAM.
003600*  05/19/95 RSK  BK-0022    SPLIT OUT OF BKBOOK INTO ITS OWN
003700*                           CALLED SUBROUTINE SO THE SAME
003800*                           DATE-CARRY LOGIC COULD BE UNIT
003900*                           TESTED ALONE.
004000*  01/14/99 RSK  BK-0088    Y2K -- REPLACED THE OLD 2-DIGIT
004100*                           YEAR-ROLLOVER TABLE WITH FULL
004200*                           4-DIGIT CCYY ARITHMETIC AND A
004300*                           PROPER LEAP-YEAR TEST.  REVIEWED
004400*                           AND SIGNED OFF FOR Y2K.
004500*  08/03/01 GDW  BK-0102    CORRECTED LEAP-YEAR TEST -- CENTURY
004600*                           YEARS NOT DIVISIBLE BY 400 WERE
004700*                           BEING TREATED AS LEAP YEARS.
004800*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
005950 77  WS-DAY-CTR                    PIC S9(07) COMP-3.
005970*
006000 01  WS-FIELDS.
006100     05  WS-START-HH               PIC S9(02) COMP-3.
006200     05  WS-START-MM               PIC S9(02) COMP-3.
006300     05  WS-START-MIN-OF-DAY       PIC S9(07) COMP-3.
006400     05  WS-TOTAL-MIN              PIC S9(09) COMP-3.
006500     05  WS-DAYS-CARRY             PIC S9(07) COMP-3.
006600     05  WS-END-MIN-OF-DAY         PIC S9(07) COMP-3.
006700     05  WS-END-HH                 PIC S9(02) COMP-3.
006800     05  WS-END-MM                 PIC S9(02) COMP-3.
007000     05  WS-MOD4                   PIC S9(02) COMP-3.
007100     05  WS-MOD100                 PIC S9(02) COMP-3.
007200     05  WS-MOD400                 PIC S9(03) COMP-3.
007300     05  WS-DUMMY-QUOT             PIC S9(09) COMP-3.
007400     05  WS-LEAP-YEAR-SW           PIC X(01) VALUE 'N'.
007500         88  LEAP-YEAR                 VALUE 'Y'.
007600         88  NOT-LEAP-YEAR             VALUE 'N'.
007650     05  WS-CURR-MAX-DD            PIC S9(02) COMP-3.
007670     05  FILLER                    PIC X(04).
007700*
007800 01  WS-WORK-DATE                  PIC 9(08).
007900 01  WS-WORK-DATE-R  REDEFINES WS-WORK-DATE.
008000     05  WS-WORK-CCYY              PIC 9(04).
008100     05  WS-WORK-MM                PIC 9(02).
008200     05  WS-WORK-DD                PIC 9(02).
008300*
008400 01  WS-DAYS-IN-MONTH-TBL.
008500     05  FILLER  PIC 9(02)  VALUE 31.
008600     05  FILLER  PIC 9(02)  VALUE 28.
008700     05  FILLER  PIC 9(02)  VALUE 31.
008800     05  FILLER  PIC 9(02)  VALUE 30.
008900     05  FILLER  PIC 9(02)  VALUE 31.
009000     05  FILLER  PIC 9(02)  VALUE 30.
009100     05  FILLER  PIC 9(02)  VALUE 31.
009200     05  FILLER  PIC 9(02)  VALUE 31.
009300     05  FILLER  PIC 9(02)  VALUE 30.
009400     05  FILLER  PIC 9(02)  VALUE 31.
009500     05  FILLER  PIC 9(02)  VALUE 30.
009600     05  FILLER  PIC 9(02)  VALUE 31.
009700 01  WS-DAYS-IN-MONTH-TBL-R  REDEFINES WS-DAYS-IN-MONTH-TBL.
009800     05  WS-DAYS-IN-MONTH  PIC 9(02)  OCCURS 12 TIMES
009900             INDEXED BY WS-MONTH-IDX.
010100*
010200 LINKAGE SECTION.
010300*
010400 01  LK-START-DATE                 PIC 9(08).
010500 01  LK-START-DATE-R  REDEFINES LK-START-DATE.
010600     05  LK-START-CCYY             PIC 9(04).
010700     05  LK-START-MM               PIC 9(02).
010800     05  LK-START-DD               PIC 9(02).
010900 01  LK-START-TIME                 PIC 9(04).
011000 01  LK-DURATION-MIN               PIC 9(07).
011100 01  LK-END-DATE                   PIC 9(08).
011200 01  LK-END-DATE-R  REDEFINES LK-END-DATE.
011300     05  LK-END-CCYY               PIC 9(04).
011400     05  LK-END-MM                 PIC 9(02).
011500     05  LK-END-DD                 PIC 9(02).
011600 01  LK-END-TIME                   PIC 9(04).
011700*
011800 PROCEDURE DIVISION USING LK-START-DATE, LK-START-TIME,
011900         LK-DURATION-MIN, LK-END-DATE, LK-END-TIME.
012000*
012100 000-MAINLINE.
012200*
012300     PERFORM 100-CALC-TIME-OF-DAY THRU 100-EXIT.
012400     PERFORM 200-CALC-CARRY-DATE THRU 200-EXIT.
012500     GOBACK.
012600*
012700 100-CALC-TIME-OF-DAY.
012800*
012900     DIVIDE LK-START-TIME BY 100
013000         GIVING WS-START-HH REMAINDER WS-START-MM.
013100     COMPUTE WS-START-MIN-OF-DAY =
013200             (WS-START-HH * 60) + WS-START-MM.
013300     COMPUTE WS-TOTAL-MIN =
013400             WS-START-MIN-OF-DAY + LK-DURATION-MIN.
013500     DIVIDE WS-TOTAL-MIN BY 1440
013600         GIVING WS-DAYS-CARRY REMAINDER WS-END-MIN-OF-DAY.
013700     DIVIDE WS-END-MIN-OF-DAY BY 60
013800         GIVING WS-END-HH REMAINDER WS-END-MM.
013900     COMPUTE LK-END-TIME = (WS-END-HH * 100) + WS-END-MM.
014000*
014100 100-EXIT.
014200     EXIT.
014300*
014400 200-CALC-CARRY-DATE.
014500*
014600     MOVE LK-START-DATE TO WS-WORK-DATE.
014700     IF WS-DAYS-CARRY > 0
014800        PERFORM 220-BUMP-ONE-DAY THRU 220-EXIT
014900           VARYING WS-DAY-CTR FROM 1 BY 1
015000           UNTIL WS-DAY-CTR > WS-DAYS-CARRY.
015100     MOVE WS-WORK-DATE TO LK-END-DATE.
015200*
015300 200-EXIT.
015400     EXIT.
015500*
015600 220-BUMP-ONE-DAY.
015700*
015800     PERFORM 240-CK-LEAP-YEAR THRU 240-EXIT.
015900     SET WS-MONTH-IDX TO WS-WORK-MM.
016000     MOVE WS-DAYS-IN-MONTH (WS-MONTH-IDX) TO WS-CURR-MAX-DD.
016100     IF WS-WORK-MM = 2 AND LEAP-YEAR
016200        MOVE 29 TO WS-CURR-MAX-DD.
016300     ADD 1 TO WS-WORK-DD.
016400     IF WS-WORK-DD > WS-CURR-MAX-DD
016500        MOVE 1 TO WS-WORK-DD
016600        ADD 1 TO WS-WORK-MM
016700        IF WS-WORK-MM > 12
016800           MOVE 1 TO WS-WORK-MM
016900           ADD 1 TO WS-WORK-CCYY.
017000*
017100 220-EXIT.
017200     EXIT.
017300*
017400 240-CK-LEAP-YEAR.
017500*
017600     MOVE 'N' TO WS-LEAP-YEAR-SW.
017700     DIVIDE WS-WORK-CCYY BY 4
017800         GIVING WS-DUMMY-QUOT REMAINDER WS-MOD4.
017900     IF WS-MOD4 = 0
018000        DIVIDE WS-WORK-CCYY BY 100
018100            GIVING WS-DUMMY-QUOT REMAINDER WS-MOD100
018200        IF WS-MOD100 NOT = 0
018300           MOVE 'Y' TO WS-LEAP-YEAR-SW
018400        ELSE
018500           DIVIDE WS-WORK-CCYY BY 400
018600               GIVING WS-DUMMY-QUOT REMAINDER WS-MOD400
018700           IF WS-MOD400 = 0
018800              MOVE 'Y' TO WS-LEAP-YEAR-SW.
018900*
019000 240-EXIT.
019100     EXIT.
