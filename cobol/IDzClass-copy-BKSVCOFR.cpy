000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  BKSVCOFR                                         *
000400*   DESCRIBES A SINGLE SERVICE-OFFERING ENTRY -- USED BOTH AS   *
000500*   THE RECORD LAYOUT FOR THE SERVICE-FILE MASTER AND AS THE    *
000600*   SHAPE OF EACH ENTRY IN THE SVC-TABLE OCCURS CLAUSE INSIDE   *
000700*   THE BOOKING-REQUEST RECORD (SEE BKREQST).                   *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   DATE     BY   TICKET     DESCRIPTION                        *
001100*   -------- ---- ---------- --------------------------------- *
001200*   03/11/94 RSK  BK-0007    ORIGINAL COPYBOOK FOR SALON BATCH  *
001300*                            BOOKING ENGINE.                    *
001400*   09/02/96 TJH  BK-0041    WIDENED SVC-PRICE ONE DIGIT AFTER  *
001500*                            SOME SALONS QUOTED $1,000+ PACKAGE *
001600*                            SERVICES.                          *
001700*   01/14/99 RSK  BK-0088    Y2K -- NO DATE FIELDS ON THIS      *
001800*                            RECORD, REVIEWED AND SIGNED OFF.   *
001900******************************************************************
002000
002100 01  SERVICE-OFFERING-REC.
002200     05  SVC-ID                        PIC 9(09).
002300     05  SVC-DURATION-MIN              PIC 9(05).
002400     05  SVC-PRICE                     PIC 9(08)V9(02).
002500     05  SVC-PRICE-R  REDEFINES SVC-PRICE.
002600         10  SVC-PRICE-WHOLE           PIC 9(08).
002700         10  SVC-PRICE-CENTS           PIC 9(02).
002800     05  FILLER                        PIC X(11).
