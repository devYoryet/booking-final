000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKCHART.
000300 AUTHOR.        G D WOJCIK.
000400 INSTALLATION.  SALON SYSTEMS UNIT.
000500 DATE-WRITTEN.  04/12/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM:  BKCHART                                             *
001100*            DAILY EARNINGS AND BOOKING-COUNT CHART -- ONE       *
001200*            SORTED PASS OVER THE BOOKING MASTER FILE            *
001300*                                                                *
001400*  DISCARDS CANCELLED BOOKINGS, SORTS THE SURVIVORS BY START     *
001500*  DATE ASCENDING, THEN CONTROL-BREAKS ON THAT DATE TO PRODUCE   *
001600*  ONE DAILY-CHART-LINE PER ACTIVE CALENDAR DAY CARRYING BOTH    *
001700*  THE EARNINGS TOTAL AND THE BOOKING COUNT FOR THE DAY -- THE   *
001800*  TWO ON-LINE CHART METHODS SHARE THE SAME GROUPING KEY AND     *
001900*  INPUT SO THIS SHOP RUNS THEM AS ONE ROLLUP, NOT TWO.  A DAY   *
002000*  WITH NO SURVIVING BOOKINGS PRODUCES NO OUTPUT LINE.  NO       *
002100*  GRAND-TOTAL LINE IS WRITTEN.                                  *
002200*                                                                *
002300*  BUILT ON THE SHOP'S STANDARD SORT/CONTROL-BREAK SKELETON --   *
002400*  SAME INPUT-PROCEDURE/OUTPUT-PROCEDURE SHAPE, SAME PARAGRAPH   *
002500*  NUMBERING, AS THE OLDER ACCOUNTS-RECEIVABLE AGING REPORT THIS *
002600*  SHOP RUNS OVERNIGHT.                                          *
002700******************************************************************
002800*
002900*   MAINTENANCE HISTORY
003000*   DATE     BY   TICKET     DESCRIPTION
003100*   -------- ---- ---------- ---------------------------------
003200*   04/12/94 GDW  BK-0013    ORIGINAL PROGRAM.
003300*   11/02/96 TJH  BK-0044    DISCARD NOW KEYS OFF THE BK-0044
003400*                            88-LEVELS INSTEAD OF A HARD-CODED
003500*                            LITERAL COMPARE.
003600*   01/14/99 RSK  BK-0088    Y2K -- SORT KEY AND CHT-DATE ARE
003700*                            FULL CCYYMMDD, REVIEWED AND SIGNED
003800*                            OFF.
003900*   09/14/02 GDW  BK-0114    COMBINED THE EARNINGS CHART AND THE
004000*                            BOOKING-COUNT CHART INTO ONE SORT
004100*                            PASS -- THEY WERE TWO SEPARATE JOB
004200*                            STEPS BEFORE THIS AND READ THE SAME
004300*                            INPUT TWICE FOR NO REASON.
004400*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT BOOKING-MASTER-FILE
005700            ASSIGN TO UT-S-BOOKMSTR
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-BKMSTR-STATUS.
006000*
006100     SELECT SW-BOOKING-SORT-FILE ASSIGN TO UT-S-SORTWK1.
006200*
006300     SELECT DAILY-CHART-FILE
006400            ASSIGN TO UT-S-CHARTOUT
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WS-CHART-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  BOOKING-MASTER-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS BOOKING-MASTER-REC.
007600     COPY BKBKMSTR.
007700*
007800 SD  SW-BOOKING-SORT-FILE
007900     RECORD CONTAINS 25 CHARACTERS
008000     DATA RECORD IS SW-BOOKING-SORT-WORK.
008100*
008200 01  SW-BOOKING-SORT-WORK.
008300     05  SRT-START-DATE                PIC 9(08).
008320     05  SRT-START-DATE-R  REDEFINES SRT-START-DATE.
008330         10  SRT-START-CCYY            PIC 9(04).
008340         10  SRT-START-MM              PIC 9(02).
008350         10  SRT-START-DD              PIC 9(02).
008400     05  SRT-TOTAL-PRICE               PIC 9(08)V9(02).
008410     05  SRT-TOTAL-PRICE-R  REDEFINES SRT-TOTAL-PRICE.
008420         10  SRT-TOTAL-PRICE-WHOLE     PIC 9(08).
008430         10  SRT-TOTAL-PRICE-CENTS     PIC 9(02).
008500     05  FILLER                        PIC X(07).
008600*
008700 FD  DAILY-CHART-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS DAILY-CHART-LINE-REC.
009200     COPY BKCHTLN.
009300*
009400 WORKING-STORAGE SECTION.
009500*
009550 77  WS-RECS-READ-CTR                  PIC 9(07) COMP  VALUE ZERO.
009570*
009600 01  WS-FIELDS.
009700     05  WS-BKMSTR-STATUS              PIC X(02).
009800     05  WS-CHART-STATUS               PIC X(02).
010000     05  WS-RECS-RELEASED-CTR          PIC 9(07) COMP  VALUE ZERO.
010100     05  WS-RECS-DISCARDED-CTR         PIC 9(07) COMP  VALUE ZERO.
010200     05  WS-DAYS-WRITTEN-CTR           PIC 9(07) COMP  VALUE ZERO.
010250     05  FILLER                        PIC X(04).
010300*
010400 01  WS-SWITCHES.
010500     05  WS-EOF-BKMSTR-SW              PIC X(03)  VALUE 'NO '.
010600         88  EOF-BKMSTR                    VALUE 'YES'.
010700     05  WS-EOF-SRT-OUTPUT-SW          PIC X(03)  VALUE 'NO '.
010800         88  EOF-SRT-OUTPUT                VALUE 'YES'.
010900     05  WS-FIRST-RECORD-SW            PIC X(03)  VALUE 'YES'.
011000         88  FIRST-RECORD-OF-RUN           VALUE 'YES'.
011050     05  FILLER                        PIC X(04).
011100*
011200 01  WS-BREAK-CONTROLS.
011300     05  WS-PREVIOUS-DATE              PIC 9(08)  VALUE ZERO.
011400     05  WS-DATE-EARNINGS-TL           PIC 9(08)V9(02) VALUE ZERO.
011500     05  WS-DATE-EARNINGS-R  REDEFINES WS-DATE-EARNINGS-TL.
011600         10  WS-DATE-EARNINGS-WHOLE    PIC 9(08).
011700         10  WS-DATE-EARNINGS-CENTS    PIC 9(02).
011800     05  WS-DATE-COUNT-TL              PIC 9(06) COMP  VALUE ZERO.
011850     05  FILLER                        PIC X(04).
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-MAINLINE.
012300*
012400     SORT SW-BOOKING-SORT-FILE
012500         ON ASCENDING KEY SRT-START-DATE
012600         INPUT PROCEDURE IS 200-SRT-INPUT-PROCD
012700         OUTPUT PROCEDURE IS 300-SRT-OUTPUT-PROCD.
012800     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
012900     MOVE ZERO TO RETURN-CODE.
013000     GOBACK.
013100*
013200 200-SRT-INPUT-PROCD.
013300*
013400     OPEN INPUT BOOKING-MASTER-FILE.
013500     PERFORM 800-READ-BOOKING-FILE THRU 800-EXIT.
013600     PERFORM 210-PRSS-INPUT-RECORDS THRU 210-EXIT
013700         UNTIL EOF-BKMSTR.
013800     CLOSE BOOKING-MASTER-FILE.
013900*
014000 200-EXIT.
014100     EXIT.
014200*
014300 210-PRSS-INPUT-RECORDS.
014400*
014500     PERFORM 220-CK-INPUT-STATUS THRU 220-EXIT.
014600     PERFORM 800-READ-BOOKING-FILE THRU 800-EXIT.
014700*
014800 210-EXIT.
014900     EXIT.
015000*
015100 220-CK-INPUT-STATUS.
015200*
015300     IF BK-STATUS-CANCELLED
015400        ADD 1 TO WS-RECS-DISCARDED-CTR
015500        GO TO 220-EXIT.
015600     MOVE SPACES TO SW-BOOKING-SORT-WORK.
015700     MOVE BK-START-DATE  TO SRT-START-DATE.
015800     MOVE BK-TOTAL-PRICE TO SRT-TOTAL-PRICE.
015900     RELEASE SW-BOOKING-SORT-WORK.
016000     ADD 1 TO WS-RECS-RELEASED-CTR.
016100*
016200 220-EXIT.
016300     EXIT.
016400*
016500 300-SRT-OUTPUT-PROCD.
016600*
016700     OPEN OUTPUT DAILY-CHART-FILE.
016800     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
016900     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
017000         UNTIL EOF-SRT-OUTPUT.
017100     IF NOT FIRST-RECORD-OF-RUN
017200        PERFORM 400-WRITE-CHART-LINE THRU 400-EXIT.
017300     CLOSE DAILY-CHART-FILE.
017400*
017500 300-EXIT.
017600     EXIT.
017700*
017800 340-PRSS-SORTED-OUTPUT.
017900*
018000     IF FIRST-RECORD-OF-RUN
018100        PERFORM 320-INITIALIZE-BREAK THRU 320-EXIT
018200     ELSE
018300        IF SRT-START-DATE NOT = WS-PREVIOUS-DATE
018400           PERFORM 400-WRITE-CHART-LINE THRU 400-EXIT
018500           PERFORM 320-INITIALIZE-BREAK THRU 320-EXIT.
018600     ADD SRT-TOTAL-PRICE TO WS-DATE-EARNINGS-TL.
018700     ADD 1 TO WS-DATE-COUNT-TL.
018800     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
018900*
019000 340-EXIT.
019100     EXIT.
019200*
019300 320-INITIALIZE-BREAK.
019400*
019500     MOVE 'NO ' TO WS-FIRST-RECORD-SW.
019600     MOVE SRT-START-DATE TO WS-PREVIOUS-DATE.
019700     MOVE ZERO TO WS-DATE-EARNINGS-TL.
019800     MOVE ZERO TO WS-DATE-COUNT-TL.
019900*
020000 320-EXIT.
020100     EXIT.
020200*
020300 400-WRITE-CHART-LINE.
020400*
020500     MOVE SPACES TO DAILY-CHART-LINE-REC.
020600     MOVE WS-PREVIOUS-DATE   TO CHT-DATE.
020700     MOVE WS-DATE-EARNINGS-TL TO CHT-EARNINGS.
020800     MOVE WS-DATE-COUNT-TL    TO CHT-BOOKING-COUNT.
020900     WRITE DAILY-CHART-LINE-REC.
021000     ADD 1 TO WS-DAYS-WRITTEN-CTR.
021100*
021200 400-EXIT.
021300     EXIT.
021400*
021500 550-DISPLAY-PROG-DIAG.
021600*
021700     DISPLAY 'BKCHART -- BOOKINGS READ    = ' WS-RECS-READ-CTR.
021800     DISPLAY 'BKCHART -- RELEASED TO SORT  = ' WS-RECS-RELEASED-CTR.
021900     DISPLAY 'BKCHART -- DISCARDED CANCEL  = ' WS-RECS-DISCARDED-CTR.
022000     DISPLAY 'BKCHART -- CHART DAYS WRITTEN= ' WS-DAYS-WRITTEN-CTR.
022100*
022200 550-EXIT.
022300     EXIT.
022400*
022500 800-READ-BOOKING-FILE.
022600*
022700     READ BOOKING-MASTER-FILE
022800         AT END MOVE 'YES' TO WS-EOF-BKMSTR-SW.
022900     IF NOT EOF-BKMSTR
023000        ADD 1 TO WS-RECS-READ-CTR.
023100*
023200 800-EXIT.
023300     EXIT.
023400*
023500 900-RETURN-SRTD-REC.
023600*
023700     RETURN SW-BOOKING-SORT-FILE
023800         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW.
023900*
024000 900-EXIT.
024100     EXIT.
