000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKBOOK.
000300 AUTHOR.        R S KAPOOR.
000400 INSTALLATION.  SALON SYSTEMS UNIT.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM'S PROCEDURE VALIDATES AND CREATES SALON
001300*          BOOKINGS FROM THE BOOKING-REQUEST-FILE.  EACH REQUEST
001400*          ALREADY CARRIES ITS SELECTED SERVICES' DURATION AND
001500*          PRICE (THE ON-LINE FRONT END RESOLVED THOSE FROM THE
001600*          SERVICE CATALOG BEFORE HANDING THE REQUEST TO US), SO
001700*          THIS STEP DOES NOT RE-PRICE ANYTHING -- IT SUMS WHAT
001800*          IS ALREADY ON THE REQUEST, VALIDATES THE PROPOSED
001900*          SLOT AGAINST THE SALON'S HOURS AND EXISTING BOOKINGS,
002000*          AND APPENDS ONE NEW PENDING BOOKING PER ACCEPTED
002100*          REQUEST.
002200*
002300*          A REQUEST IS REJECTED, NOT ABENDED, WHEN ITS SALON OR
002400*          ANY OF ITS SERVICES CANNOT BE FOUND ON THE MASTER
002500*          FILES, WHEN THE SLOT FALLS OUTSIDE SALON HOURS, OR
002600*          WHEN IT CONFLICTS WITH AN EXISTING BOOKING FOR THAT
002700*          SALON.  REJECTED REQUESTS ARE COUNTED AND LISTED TO
002800*          SYSOUT; THE RUN CONTINUES WITH THE NEXT REQUEST.
002900*
003000*          INPUT FILES   - SALON-FILE, SERVICE-FILE,
003100*                          BOOKING-REQUEST-FILE
003200*          UPDATE FILE   - BOOKING-MASTER-FILE (READ IN FULL,
003300*                          THEN RE-OPENED EXTEND TO APPEND THE
003400*                          BOOKINGS CREATED THIS RUN)
003500*          CALLS         - BKENDTM (END DATE/TIME WITH MIDNIGHT
003600*                          CARRY)
003700*
003800******************************************************************
003900*
004000*   MAINTENANCE HISTORY
004100*   DATE     BY   TICKET     DESCRIPTION
004200*   -------- ---- ---------- ---------------------------------
004300*   03/14/94 RSK  BK-0008    ORIGINAL PROGRAM.
004400*   05/19/95 RSK  BK-0022    MOVED END-DATE/END-TIME MATH OUT
004500*                            TO THE NEW BKENDTM SUBROUTINE.
004600*   07/22/97 TJH  BK-0055    SLOT VALIDITY NOW REJECTS WHENEVER
004700*                            THE COMPUTED END DATE ROLLS PAST
004800*                            THE START DAY, EVEN IF THE RAW
004900*                            END-TIME-OF-DAY LOOKS IN-HOURS.
005000*   11/02/96 TJH  BK-0044    OVERLAP CHECK NOW USES THE BK-0044
005100*                            STATUS 88-LEVELS AND, PER THE
005200*                            ON-LINE SIDE'S OWN LOGIC, STILL
005300*                            CHECKS CANCELLED BOOKINGS -- DO
005400*                            NOT "FIX" THIS TO EXCLUDE THEM.
005500*   01/14/99 RSK  BK-0088    Y2K -- REVIEWED, ALL DATES ARE
005600*                            FULL CCYYMMDD.  SIGNED OFF.
005700*   03/02/00 GDW  BK-0096    NEW BOOKINGS CREATED WITHIN A RUN
005800*                            ARE NOW ADDED TO THE IN-MEMORY
005900*                            BOOKING-TABLE SO A LATER REQUEST
006000*                            IN THE SAME RUN SEES THEM FOR
006100*                            OVERLAP CHECKING.
006200*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-390.
006700 OBJECT-COMPUTER.   IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*
007400     SELECT SALON-FILE
007500            ASSIGN TO UT-S-SALONMST
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-SALON-STATUS.
007800*
007900     SELECT SERVICE-FILE
008000            ASSIGN TO UT-S-SVCOFMST
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-SERVICE-STATUS.
008300*
008400     SELECT BOOKING-REQUEST-FILE
008500            ASSIGN TO UT-S-BOOKREQ
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WS-REQUEST-STATUS.
008800*
008900     SELECT BOOKING-MASTER-FILE
009000            ASSIGN TO UT-S-BOOKMSTR
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS WS-BKMSTR-STATUS.
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD  SALON-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SALON-REC.
010200     COPY BKSALON.
010300*
010400 FD  SERVICE-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SERVICE-OFFERING-REC.
010900     COPY BKSVCOFR.
011000*
011100 FD  BOOKING-REQUEST-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS BOOKING-REQUEST-REC.
011600     COPY BKREQST.
011700*
011800 FD  BOOKING-MASTER-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS BOOKING-MASTER-REC.
012300     COPY BKBKMSTR.
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700 01  PROGRAM-INDICATOR-SWITCHES.
012800     05  WS-EOF-REQUEST-SW            PIC X(03)  VALUE 'NO '.
012900         88  EOF-REQUEST                          VALUE 'YES'.
013000     05  WS-SALON-FOUND-SW            PIC X(03)  VALUE SPACES.
013100         88  SALON-FOUND                           VALUE 'YES'.
013200         88  SALON-NOT-FOUND                       VALUE 'NO '.
013300     05  WS-SVC-FOUND-SW              PIC X(03)  VALUE SPACES.
013400         88  ALL-SVC-FOUND                         VALUE 'YES'.
013500         88  SOME-SVC-NOT-FOUND                    VALUE 'NO '.
013600     05  WS-SLOT-VALID-SW             PIC X(03)  VALUE SPACES.
013700         88  SLOT-VALID                            VALUE 'YES'.
013800         88  SLOT-NOT-VALID                        VALUE 'NO '.
013900     05  WS-OVERLAP-FOUND-SW          PIC X(03)  VALUE SPACES.
014000         88  OVERLAP-FOUND                         VALUE 'YES'.
014100         88  NO-OVERLAP-FOUND                      VALUE 'NO '.
014200     05  WS-REQUEST-OK-SW             PIC X(03)  VALUE SPACES.
014300         88  REQUEST-OK                            VALUE 'YES'.
014350     05  FILLER                       PIC X(05).
014400*
014500 01  WS-FILE-STATUS-CODES.
014600     05  WS-SALON-STATUS              PIC X(02).
014700     05  WS-SERVICE-STATUS            PIC X(02).
014800     05  WS-REQUEST-STATUS            PIC X(02).
014900     05  WS-BKMSTR-STATUS             PIC X(02).
014950     05  FILLER                       PIC X(02).
015000*
015050 77  WS-REQ-READ-CTR                  PIC 9(07) COMP  VALUE ZERO.
015070*
015100 01  WS-ACCUMULATORS.
015300     05  WS-BOOK-WRITTEN-CTR          PIC 9(07) COMP  VALUE ZERO.
015400     05  WS-REQ-REJECTED-CTR          PIC 9(07) COMP  VALUE ZERO.
015500     05  WS-SALON-TBL-COUNT           PIC 9(07) COMP  VALUE ZERO.
015600     05  WS-SVC-TBL-COUNT             PIC 9(07) COMP  VALUE ZERO.
015700     05  WS-BOOK-TBL-COUNT            PIC 9(07) COMP  VALUE ZERO.
015800     05  WS-MAX-BK-ID                 PIC 9(09) COMP  VALUE ZERO.
015850     05  FILLER                       PIC X(04).
015900*
016000 01  WS-WORK-FIELDS.
016100     05  WS-TOTAL-DURATION-MIN        PIC 9(07) COMP  VALUE ZERO.
016200     05  WS-TOTAL-PRICE               PIC S9(08)V9(02) COMP-3 VALUE ZERO.
016300     05  WS-END-DATE                  PIC 9(08)       VALUE ZERO.
016310     05  WS-END-DATE-R  REDEFINES WS-END-DATE.
016320         10  WS-END-CCYY              PIC 9(04).
016330         10  WS-END-MM                PIC 9(02).
016340         10  WS-END-DD                PIC 9(02).
016400     05  WS-END-TIME                  PIC 9(04)       VALUE ZERO.
016410     05  WS-END-TIME-R  REDEFINES WS-END-TIME.
016420         10  WS-END-HH                PIC 9(02).
016430         10  WS-END-MI                PIC 9(02).
016500     05  WS-NEW-START-TS               PIC 9(12) COMP VALUE ZERO.
016600     05  WS-NEW-END-TS                 PIC 9(12) COMP VALUE ZERO.
016700     05  WS-EXIST-START-TS             PIC 9(12) COMP VALUE ZERO.
016800     05  WS-EXIST-END-TS               PIC 9(12) COMP VALUE ZERO.
016900     05  WS-SALON-OPEN-TIME            PIC 9(04)      VALUE ZERO.
016910     05  WS-SALON-OPEN-TIME-R  REDEFINES WS-SALON-OPEN-TIME.
016920         10  WS-SALON-OPEN-HH          PIC 9(02).
016930         10  WS-SALON-OPEN-MI          PIC 9(02).
017000     05  WS-SALON-CLOSE-TIME           PIC 9(04)      VALUE ZERO.
017050     05  FILLER                        PIC X(04).
017100*
017200 01  ERROR-MESSAGE-EL                 PIC X(80).
017300*
017400 01  DISPLAY-LINE.
017500     05  DISP-MESSAGE                 PIC X(45).
017600     05  DISP-VALUE                   PIC ZZZ,ZZ9.
017650     05  FILLER                       PIC X(10).
017700*
017800*    -----------------------------------------------------------
017900*    IN-MEMORY MASTER TABLES -- ALL THREE FILES ARE READ IN
018000*    FULL AND MATCHED IN MEMORY.  NONE OF THEM ARE OPENED
018100*    INDEXED; SEE THE FILES SECTION IN BKBOOK'S REMARKS.
018200*    -----------------------------------------------------------
018300 01  SALON-TABLE.
018400     05  SALON-TBL-ENTRY  OCCURS 500 TIMES
018500             INDEXED BY SALON-IDX.
018600         10  TBL-SAL-ID                PIC 9(09).
018700         10  TBL-SAL-NAME              PIC X(40).
018800         10  TBL-SAL-OPEN-TIME         PIC 9(04).
018900         10  TBL-SAL-CLOSE-TIME        PIC 9(04).
018950         10  FILLER                    PIC X(04).
019000*
019100 01  SERVICE-TABLE.
019200     05  SVC-TBL-ENTRY  OCCURS 2000 TIMES
019300             INDEXED BY SVC-IDX.
019400         10  TBL-SVC-ID                PIC 9(09).
019450         10  FILLER                    PIC X(03).
019500*
019600 01  BOOKING-TABLE.
019700     05  BOOK-TBL-ENTRY  OCCURS 5000 TIMES
019800             INDEXED BY BOOK-IDX.
019900         10  TBL-BK-SALON-ID           PIC 9(09).
020000         10  TBL-BK-START-DATE         PIC 9(08).
020100         10  TBL-BK-START-TIME         PIC 9(04).
020200         10  TBL-BK-END-DATE           PIC 9(08).
020300         10  TBL-BK-END-TIME           PIC 9(04).
020350         10  FILLER                    PIC X(04).
020400*
020500 PROCEDURE DIVISION.
020600*
020700 000-MAINLINE.
020800*
020900     OPEN INPUT  SALON-FILE
021000                 SERVICE-FILE
021100                 BOOKING-REQUEST-FILE
021200                 BOOKING-MASTER-FILE.
021300     PERFORM 150-LOAD-SALON-TABLE   THRU 150-EXIT.
021400     PERFORM 160-LOAD-SERVICE-TABLE THRU 160-EXIT.
021500     PERFORM 180-LOAD-BOOKING-TABLE THRU 180-EXIT.
021600     CLOSE BOOKING-MASTER-FILE.
021700     OPEN EXTEND BOOKING-MASTER-FILE.
021800     MOVE 'NO ' TO WS-EOF-REQUEST-SW.
021900     PERFORM 800-READ-REQUEST-FILE THRU 800-EXIT.
022000     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT
022100         UNTIL EOF-REQUEST.
022200     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
022300     CLOSE SALON-FILE
022400           SERVICE-FILE
022500           BOOKING-REQUEST-FILE
022600           BOOKING-MASTER-FILE.
022700     MOVE ZERO TO RETURN-CODE.
022800     GOBACK.
022900*
023000 150-LOAD-SALON-TABLE.
023100*
023200     READ SALON-FILE
023300         AT END GO TO 150-EXIT.
023400     ADD 1 TO WS-SALON-TBL-COUNT.
023500     SET SALON-IDX TO WS-SALON-TBL-COUNT.
023600     MOVE SAL-ID         TO TBL-SAL-ID (SALON-IDX).
023700     MOVE SAL-NAME       TO TBL-SAL-NAME (SALON-IDX).
023800     MOVE SAL-OPEN-TIME  TO TBL-SAL-OPEN-TIME (SALON-IDX).
023900     MOVE SAL-CLOSE-TIME TO TBL-SAL-CLOSE-TIME (SALON-IDX).
024000     GO TO 150-LOAD-SALON-TABLE.
024100*
024200 150-EXIT.
024300     EXIT.
024400*
024500 160-LOAD-SERVICE-TABLE.
024600*
024700     READ SERVICE-FILE
024800         AT END GO TO 160-EXIT.
024900     ADD 1 TO WS-SVC-TBL-COUNT.
025000     SET SVC-IDX TO WS-SVC-TBL-COUNT.
025100     MOVE SVC-ID TO TBL-SVC-ID (SVC-IDX).
025200     GO TO 160-LOAD-SERVICE-TABLE.
025300*
025400 160-EXIT.
025500     EXIT.
025600*
025700 180-LOAD-BOOKING-TABLE.
025800*
025900     READ BOOKING-MASTER-FILE
026000         AT END GO TO 180-EXIT.
026100     ADD 1 TO WS-BOOK-TBL-COUNT.
026200     SET BOOK-IDX TO WS-BOOK-TBL-COUNT.
026300     MOVE BK-SALON-ID  TO TBL-BK-SALON-ID (BOOK-IDX).
026400     MOVE BK-START-DATE TO TBL-BK-START-DATE (BOOK-IDX).
026500     MOVE BK-START-TIME TO TBL-BK-START-TIME (BOOK-IDX).
026600     MOVE BK-END-DATE   TO TBL-BK-END-DATE (BOOK-IDX).
026700     MOVE BK-END-TIME   TO TBL-BK-END-TIME (BOOK-IDX).
026800     IF BK-ID > WS-MAX-BK-ID
026900        MOVE BK-ID TO WS-MAX-BK-ID.
027000     GO TO 180-LOAD-BOOKING-TABLE.
027100*
027200 180-EXIT.
027300     EXIT.
027400*
027500 200-PROCESS-ONE-REQUEST.
027600*
027700     ADD 1 TO WS-REQ-READ-CTR.
027800     MOVE 'YES' TO WS-REQUEST-OK-SW.
027900     PERFORM 210-FIND-SALON        THRU 210-EXIT.
028000     IF REQUEST-OK
028100        PERFORM 215-CK-SVC-ON-MASTER  THRU 215-EXIT.
028200     IF REQUEST-OK
028300        PERFORM 220-SUM-SVC-DURATION  THRU 220-EXIT
028400        PERFORM 225-SUM-SVC-PRICE     THRU 225-EXIT
028500        PERFORM 230-CALC-END-DATE-TIME THRU 230-EXIT
028600        PERFORM 240-CK-SLOT-VALID     THRU 240-EXIT.
028700     IF REQUEST-OK
028800        PERFORM 260-CK-OVERLAP        THRU 260-EXIT.
028900     IF REQUEST-OK
028910        PERFORM 280-WRITE-NEW-BOOKING THRU 280-EXIT
028920     ELSE
028930        ADD 1 TO WS-REQ-REJECTED-CTR.
028940     PERFORM 800-READ-REQUEST-FILE THRU 800-EXIT.
029100*
029200 200-EXIT.
029300     EXIT.
029400*
029500 210-FIND-SALON.
029600*
029700     MOVE SPACES TO WS-SALON-FOUND-SW.
029800     SET SALON-IDX TO 1.
029900     SEARCH SALON-TBL-ENTRY
030000         AT END
030100             MOVE 'NO ' TO WS-SALON-FOUND-SW
030200             MOVE 'NO ' TO WS-REQUEST-OK-SW
030300             MOVE '** REJECT **  SALON NOT ON MASTER FILE'
030400                TO ERROR-MESSAGE-EL
030500             PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
030600         WHEN TBL-SAL-ID (SALON-IDX) = REQ-SALON-ID
030700             MOVE 'YES' TO WS-SALON-FOUND-SW
030800             MOVE TBL-SAL-OPEN-TIME (SALON-IDX)
030900                TO WS-SALON-OPEN-TIME
031000             MOVE TBL-SAL-CLOSE-TIME (SALON-IDX)
031100                TO WS-SALON-CLOSE-TIME.
031200*
031300 210-EXIT.
031400     EXIT.
031500*
031600 215-CK-SVC-ON-MASTER.
031700*
031800     MOVE 'YES' TO WS-SVC-FOUND-SW.
031900     PERFORM 216-CK-ONE-SVC THRU 216-EXIT
032000         VARYING REQ-SVC-IDX FROM 1 BY 1
032100             UNTIL REQ-SVC-IDX > REQ-SERVICE-COUNT
032120             OR SOME-SVC-NOT-FOUND.
032200*
033300 215-EXIT.
033400     EXIT.
033450*
033460 216-CK-ONE-SVC.
033470*
033480     SET SVC-IDX TO 1.
033490     SEARCH SVC-TBL-ENTRY
033500         AT END
033510             MOVE 'NO ' TO WS-SVC-FOUND-SW
033520             MOVE 'NO ' TO WS-REQUEST-OK-SW
033530             MOVE '** REJECT **  SERVICE NOT ON MASTER FILE'
033540                TO ERROR-MESSAGE-EL
033550             PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
033560         WHEN TBL-SVC-ID (SVC-IDX) = REQ-SVC-ID (REQ-SVC-IDX)
033570             CONTINUE.
033580*
033590 216-EXIT.
033600     EXIT.
033650*
033700 220-SUM-SVC-DURATION.
033800*
033900     MOVE ZERO TO WS-TOTAL-DURATION-MIN.
034000     PERFORM 221-ADD-ONE-DURATION THRU 221-EXIT
034100         VARYING REQ-SVC-IDX FROM 1 BY 1
034200             UNTIL REQ-SVC-IDX > REQ-SERVICE-COUNT.
034300*
034400 220-EXIT.
034500     EXIT.
034550*
034560 221-ADD-ONE-DURATION.
034570*
034580     ADD REQ-SVC-DURATION-MIN (REQ-SVC-IDX)
034590         TO WS-TOTAL-DURATION-MIN.
034600*
034650 221-EXIT.
034660     EXIT.
034700*
034900 225-SUM-SVC-PRICE.
035000*
035100     MOVE ZERO TO WS-TOTAL-PRICE.
035200     PERFORM 226-ADD-ONE-PRICE THRU 226-EXIT
035300         VARYING REQ-SVC-IDX FROM 1 BY 1
035400             UNTIL REQ-SVC-IDX > REQ-SERVICE-COUNT.
035500*
035800 225-EXIT.
035900     EXIT.
035950*
035960 226-ADD-ONE-PRICE.
035970*
035980     COMPUTE WS-TOTAL-PRICE ROUNDED =
035990             WS-TOTAL-PRICE + REQ-SVC-PRICE (REQ-SVC-IDX).
036010*
036020 226-EXIT.
036030     EXIT.
036040*
036100 230-CALC-END-DATE-TIME.
036200*
036300     CALL 'BKENDTM' USING REQ-START-DATE, REQ-START-TIME,
036400             WS-TOTAL-DURATION-MIN, WS-END-DATE, WS-END-TIME.
036500*
036600 230-EXIT.
036700     EXIT.
036800*
036900 240-CK-SLOT-VALID.
037000*
037100     MOVE 'YES' TO WS-SLOT-VALID-SW.
037200     IF WS-END-DATE NOT = REQ-START-DATE
037300        MOVE 'NO ' TO WS-SLOT-VALID-SW.
037400     IF REQ-START-TIME < WS-SALON-OPEN-TIME
037420        MOVE 'NO ' TO WS-SLOT-VALID-SW.
037440     IF WS-END-TIME > WS-SALON-CLOSE-TIME
037600        MOVE 'NO ' TO WS-SLOT-VALID-SW.
037700     IF SLOT-NOT-VALID
037800        MOVE 'NO ' TO WS-REQUEST-OK-SW
037900        MOVE '** REJECT **  SLOT OUTSIDE SALON HOURS'
038000           TO ERROR-MESSAGE-EL
038100        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
038200*
038300 240-EXIT.
038400     EXIT.
038500*
038600 260-CK-OVERLAP.
038700*
038800     MOVE 'NO ' TO WS-OVERLAP-FOUND-SW.
038900     COMPUTE WS-NEW-START-TS =
039000             (REQ-START-DATE * 10000) + REQ-START-TIME.
039100     COMPUTE WS-NEW-END-TS =
039200             (WS-END-DATE * 10000) + WS-END-TIME.
039300     PERFORM 265-CK-ONE-EXISTING THRU 265-EXIT
039400         VARYING BOOK-IDX FROM 1 BY 1
039500             UNTIL BOOK-IDX > WS-BOOK-TBL-COUNT
039550             OR OVERLAP-FOUND.
039600     IF OVERLAP-FOUND
039650        MOVE 'NO ' TO WS-REQUEST-OK-SW
039700        MOVE '** REJECT **  CONFLICTS WITH EXISTING BOOKING'
039750           TO ERROR-MESSAGE-EL
039800        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
039850*
039900 260-EXIT.
039950     EXIT.
039960*
039970 265-CK-ONE-EXISTING.
039980*
039990     IF TBL-BK-SALON-ID (BOOK-IDX) NOT = REQ-SALON-ID
040000        GO TO 265-EXIT.
040100     COMPUTE WS-EXIST-START-TS =
040200             (TBL-BK-START-DATE (BOOK-IDX) * 10000)
040300                 + TBL-BK-START-TIME (BOOK-IDX).
040400     COMPUTE WS-EXIST-END-TS =
040500             (TBL-BK-END-DATE (BOOK-IDX) * 10000)
040600                 + TBL-BK-END-TIME (BOOK-IDX).
040700     IF (WS-NEW-START-TS < WS-EXIST-END-TS AND
040800         WS-NEW-END-TS   > WS-EXIST-START-TS)
040900        OR WS-NEW-START-TS = WS-EXIST-START-TS
041000        OR WS-NEW-END-TS   = WS-EXIST-END-TS
041100        MOVE 'YES' TO WS-OVERLAP-FOUND-SW.
041200*
041300 265-EXIT.
041400     EXIT.
041450*
041800 280-WRITE-NEW-BOOKING.
041900*
042000     ADD 1 TO WS-MAX-BK-ID.
042100     MOVE WS-MAX-BK-ID    TO BK-ID.
042200     MOVE REQ-CUSTOMER-ID TO BK-CUSTOMER-ID.
042300     MOVE REQ-SALON-ID    TO BK-SALON-ID.
042400     MOVE REQ-START-DATE  TO BK-START-DATE.
042500     MOVE REQ-START-TIME  TO BK-START-TIME.
042600     MOVE WS-END-DATE     TO BK-END-DATE.
042700     MOVE WS-END-TIME     TO BK-END-TIME.
042800     MOVE WS-TOTAL-PRICE  TO BK-TOTAL-PRICE.
042900     SET BK-STATUS-PENDING TO TRUE.
043000     WRITE BOOKING-MASTER-REC.
043100     ADD 1 TO WS-BOOK-WRITTEN-CTR.
043200     ADD 1 TO WS-BOOK-TBL-COUNT.
043300     SET BOOK-IDX TO WS-BOOK-TBL-COUNT.
043400     MOVE BK-SALON-ID   TO TBL-BK-SALON-ID (BOOK-IDX).
043500     MOVE BK-START-DATE TO TBL-BK-START-DATE (BOOK-IDX).
043600     MOVE BK-START-TIME TO TBL-BK-START-TIME (BOOK-IDX).
043700     MOVE BK-END-DATE   TO TBL-BK-END-DATE (BOOK-IDX).
043800     MOVE BK-END-TIME   TO TBL-BK-END-TIME (BOOK-IDX).
043900*
044000 280-EXIT.
044100     EXIT.
044200*
044300 550-DISPLAY-PROG-DIAG.
044400*
044500     DISPLAY '****     BKBOOK RUNNING COMPLETE     ****'.
044600     MOVE 'BOOKING REQUESTS READ                       ' TO
044700          DISP-MESSAGE.
044800     MOVE WS-REQ-READ-CTR TO DISP-VALUE.
044900     DISPLAY DISPLAY-LINE.
045000     MOVE 'BOOKINGS WRITTEN                             ' TO
045100          DISP-MESSAGE.
045200     MOVE WS-BOOK-WRITTEN-CTR TO DISP-VALUE.
045300     DISPLAY DISPLAY-LINE.
045400     MOVE 'REQUESTS REJECTED                            ' TO
045500          DISP-MESSAGE.
045600     MOVE WS-REQ-REJECTED-CTR TO DISP-VALUE.
045700     DISPLAY DISPLAY-LINE.
045800*
045900 550-EXIT.
046000     EXIT.
046100*
046200 700-ERROR-DISPLAY.
046300*
046400     DISPLAY ERROR-MESSAGE-EL.
046500     DISPLAY 'REQUEST CUSTOMER ID: ' REQ-CUSTOMER-ID
046600             '  SALON ID: ' REQ-SALON-ID.
046700*
046800 700-EXIT.
046900     EXIT.
047000*
047100 800-READ-REQUEST-FILE.
047200*
047300     READ BOOKING-REQUEST-FILE
047400         AT END MOVE 'YES' TO WS-EOF-REQUEST-SW.
047500*
047600 800-EXIT.
047700     EXIT.
