000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  BKSALON                                          *
000400*   SALON MASTER RECORD -- ONE ENTRY PER SALON.  LOADED IN      *
000500*   FULL INTO SALON-TABLE AND SEARCHED BY SAL-ID; THERE IS NO   *
000600*   INDEXED ACCESS TO THIS FILE, IT IS ALWAYS A FULL READ.      *
000700*                                                                *
000800*   MAINTENANCE HISTORY                                         *
000900*   DATE     BY   TICKET     DESCRIPTION                        *
001000*   -------- ---- ---------- --------------------------------- *
001100*   03/11/94 RSK  BK-0007    ORIGINAL COPYBOOK.                  *
001200*   07/22/97 TJH  BK-0055    ADDED SAL-CLOSE-TIME VALIDATION    *
001300*                            88-LEVEL FOR MIDNIGHT-CLOSE SALONS *
001400*                            (SEE BKBOOK 240-CK-SLOT-VALID).    *
001500*   01/14/99 RSK  BK-0088    Y2K -- NO DATE FIELDS, REVIEWED.   *
001600******************************************************************
001700
001800 01  SALON-REC.
001900     05  SAL-ID                        PIC 9(09).
002000     05  SAL-NAME                      PIC X(40).
002100     05  SAL-OPEN-TIME                 PIC 9(04).
002200     05  SAL-CLOSE-TIME                PIC 9(04).
002300         88  SAL-CLOSES-AT-MIDNIGHT        VALUE 2400.
002400     05  FILLER                        PIC X(20).
