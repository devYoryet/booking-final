000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  BKSRPT                                           *
000400*   SALON-REPORT OUTPUT RECORD -- ONE PER SALON, WRITTEN BY     *
000500*   BKSALRPT AT END OF ITS FULL-SCAN ROLLUP.  NO CONTROL BREAKS *
000600*   BEYOND ONE LINE PER SALON.                                  *
000700*                                                                *
000800*   MAINTENANCE HISTORY                                         *
000900*   DATE     BY   TICKET     DESCRIPTION                        *
001000*   -------- ---- ---------- --------------------------------- *
001100*   03/18/94 RSK  BK-0009    ORIGINAL COPYBOOK.                  *
001200*   01/14/99 RSK  BK-0088    Y2K -- NO DATE FIELDS, REVIEWED.   *
001300******************************************************************
001400
001500 01  SALON-REPORT-REC.
001600     05  RPT-SALON-ID                  PIC 9(09).
001700     05  RPT-SALON-NAME                PIC X(40).
001800     05  RPT-TOTAL-EARNINGS            PIC 9(08)V9(02).
001900     05  RPT-TOTAL-BOOKINGS            PIC 9(06).
002000     05  RPT-CANCELLED-BOOKINGS        PIC 9(06).
002100     05  RPT-TOTAL-REFUND              PIC 9(08)V9(02).
002200     05  FILLER                        PIC X(15).
