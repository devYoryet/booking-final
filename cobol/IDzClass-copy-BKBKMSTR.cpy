000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  BKBKMSTR                                         *
000400*   BOOKING MASTER RECORD -- ONE ENTRY PER EXISTING OR NEWLY    *
000500*   CREATED SALON BOOKING.  THIS IS THE CENTRAL RECORD OF THE   *
000600*   SALON BATCH SUITE (BKBOOK/BKSALRPT/BKDTFLT/BKCHART ALL      *
000700*   COPY THIS MEMBER).  BOOKING-MASTER-FILE IS READ IN FULL AND *
000800*   MATCHED BY BK-SALON-ID IN MEMORY -- THERE IS NO KEYED       *
000900*   ACCESS ANYWHERE IN THIS SUITE.                              *
001000*                                                                *
001100*   MAINTENANCE HISTORY                                         *
001200*   DATE     BY   TICKET     DESCRIPTION                        *
001300*   -------- ---- ---------- --------------------------------- *
001400*   03/11/94 RSK  BK-0007    ORIGINAL COPYBOOK.                  *
001500*   05/19/95 RSK  BK-0022    ADDED BK-END-DATE/BK-END-TIME --   *
001600*                            THE FIRST CUT ONLY CARRIED A       *
001700*                            SINGLE START TIMESTAMP AND LEFT    *
001800*                            OVERLAP CHECKING TO GUESSWORK.     *
001900*   11/02/96 TJH  BK-0044    ADDED BK-STATUS 88-LEVELS FOR THE  *
002000*                            FOUR BOOKING STATES; STATUS WAS    *
002100*                            PREVIOUSLY A BARE X(10) COMPARED   *
002200*                            AGAINST LITERALS IN EVERY PROGRAM. *
002300*   01/14/99 RSK  BK-0088    Y2K -- BK-START-DATE/BK-END-DATE   *
002400*                            ARE ALREADY FULL CCYYMMDD, NO      *
002500*                            2-DIGIT YEAR STORAGE ANYWHERE ON   *
002600*                            THIS RECORD.  REVIEWED AND SIGNED  *
002700*                            OFF FOR Y2K.                       *
002800*   06/30/03 GDW  BK-0119    DOCUMENTED BK-TOTAL-PRICE-R FOR    *
002900*                            THE NEW WEB REPORTING EXTRACT --   *
003000*                            NO LAYOUT CHANGE.                  *
003100******************************************************************
003200
003300 01  BOOKING-MASTER-REC.
003400*
003500*    -------------------------------------------------------
003600*    IDENTIFYING FIELDS
003700*    -------------------------------------------------------
003800     05  BK-ID                         PIC 9(09).
003900     05  BK-CUSTOMER-ID                PIC 9(09).
004000     05  BK-SALON-ID                   PIC 9(09).
004100*
004200*    -------------------------------------------------------
004300*    START TIMESTAMP -- DATE/TIME KEPT AS TWO FIELDS SINCE
004400*    THE SLOT-VALIDITY AND OVERLAP RULES COMPARE TIME-OF-DAY
004500*    SEPARATE FROM CALENDAR DAY.
004600*    -------------------------------------------------------
004700     05  BK-START-DATE                 PIC 9(08).
004800     05  BK-START-DATE-R  REDEFINES BK-START-DATE.
004900         10  BK-START-CCYY             PIC 9(04).
005000         10  BK-START-MM               PIC 9(02).
005100         10  BK-START-DD               PIC 9(02).
005200     05  BK-START-TIME                 PIC 9(04).
005300*
005400*    -------------------------------------------------------
005500*    END TIMESTAMP -- COMPUTED BY BKBOOK/BKENDTM AT CREATE
005600*    TIME FROM THE START TIMESTAMP PLUS SUMMED SERVICE
005700*    DURATIONS, CARRYING THE DATE FORWARD ACROSS MIDNIGHT.
005800*    -------------------------------------------------------
005900     05  BK-END-DATE                   PIC 9(08).
006000     05  BK-END-DATE-R  REDEFINES BK-END-DATE.
006100         10  BK-END-CCYY               PIC 9(04).
006200         10  BK-END-MM                 PIC 9(02).
006300         10  BK-END-DD                 PIC 9(02).
006400     05  BK-END-TIME                   PIC 9(04).
006500*
006600*    -------------------------------------------------------
006700*    MONEY
006800*    -------------------------------------------------------
006900     05  BK-TOTAL-PRICE                PIC 9(08)V9(02).
007000     05  BK-TOTAL-PRICE-R  REDEFINES BK-TOTAL-PRICE.
007100         10  BK-TOTAL-PRICE-WHOLE      PIC 9(08).
007200         10  BK-TOTAL-PRICE-CENTS      PIC 9(02).
007300*
007400*    -------------------------------------------------------
007500*    STATUS -- BK-0044.  KEEP THE FOUR LITERALS IN SYNC WITH
007600*    BOOKINGSERVICEIMPL'S BOOKINGSTATUS ENUM ON THE ON-LINE
007700*    SIDE IF THIS EVER CHANGES.
007800*    -------------------------------------------------------
007900     05  BK-STATUS                     PIC X(10).
008000         88  BK-STATUS-PENDING             VALUE 'PENDING   '.
008100         88  BK-STATUS-CONFIRMED           VALUE 'CONFIRMED '.
008200         88  BK-STATUS-CANCELLED           VALUE 'CANCELLED '.
008300         88  BK-STATUS-SUCCESS             VALUE 'SUCCESS   '.
008400     05  FILLER                        PIC X(20).
