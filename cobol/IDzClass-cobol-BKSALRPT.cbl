000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKSALRPT.
000300 AUTHOR.        R S KAPOOR.
000400 INSTALLATION.  SALON SYSTEMS UNIT.
000500 DATE-WRITTEN.  03/21/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*
001100*  PROGRAM:  BKSALRPT
001200*            SALON FINANCIAL ROLLUP -- ONE LINE PER SALON
001300*
001400*  FOR EVERY SALON ON SALON-FILE THIS PROGRAM SCANS THE ENTIRE
001500*  BOOKING-MASTER-FILE AND ACCUMULATES:
001600*     - TOTAL EARNINGS (EVERY BOOKING, ANY STATUS)
001700*     - TOTAL BOOKING COUNT (EVERY BOOKING)
001800*     - CANCELLED BOOKING COUNT AND TOTAL REFUND (STATUS
001900*       CANCELLED ONLY)
002000*  AND WRITES ONE SALON-REPORT RECORD.  THIS IS A FULL-SCAN
002100*  ROLLUP, NOT A CONTROL-BREAK REPORT OVER SORTED INPUT -- NO
002200*  SORT STEP IS INVOLVED AND THE BOOKING FILE NEED NOT BE IN
002300*  ANY PARTICULAR ORDER.  THE ENTIRE BOOKING MASTER IS LOADED
002400*  INTO WORKING STORAGE ONCE, THEN RE-SCANNED ONE SALON AT A
002500*  TIME WITH A PLAIN VARYING ACCUMULATOR LOOP.
002600*
002800******************************************************************
002900*
003000*   MAINTENANCE HISTORY
003100*   DATE     BY   TICKET     DESCRIPTION
003200*   -------- ---- ---------- ---------------------------------
003300*   03/21/94 RSK  BK-0010    ORIGINAL PROGRAM.
003400*   11/02/96 TJH  BK-0044    RPT-TOTAL-EARNINGS NOW ADDS EVERY
003500*                            BOOKING REGARDLESS OF STATUS --
003600*                            AN EARLIER DRAFT SKIPPED CANCELLED
003700*                            BOOKINGS HERE AND UNDER-REPORTED
003800*                            EARNINGS AGAINST THE ON-LINE SIDE.
003900*   01/14/99 RSK  BK-0088    Y2K -- NO DATE FIELDS ON THE
004000*                            REPORT LINE, REVIEWED AND SIGNED
004100*                            OFF.
004200*   09/14/02 GDW  BK-0114    RAISED BOOKING-TABLE FROM 2000 TO
004300*                            5000 ENTRIES -- THE HARBORVIEW
004400*                            SALON ALONE PASSED 2000 BOOKINGS
004500*                            THIS YEAR.
004600*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005150 SPECIAL-NAMES.
005170     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT SALON-FILE
005700            ASSIGN TO UT-S-SALONMST
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-SALON-STATUS.
006000*
006100     SELECT BOOKING-MASTER-FILE
006200            ASSIGN TO UT-S-BOOKMSTR
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-BKMSTR-STATUS.
006500*
006600     SELECT SALON-REPORT-FILE
006700            ASSIGN TO UT-S-SALRPT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-SALRPT-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  SALON-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SALON-REC.
007900     COPY BKSALON.
008000*
008100 FD  BOOKING-MASTER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS BOOKING-MASTER-REC.
008600     COPY BKBKMSTR.
008700*
008800 FD  SALON-REPORT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SALON-REPORT-REC.
009300     COPY BKSRPT.
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 01  WS-FIELDS.
009800     05  WS-SALON-STATUS           PIC X(02).
009900     05  WS-BKMSTR-STATUS          PIC X(02).
010000     05  WS-SALRPT-STATUS          PIC X(02).
010100     05  WS-EOF-SALON-SW           PIC X(03)  VALUE 'NO '.
010200         88  EOF-SALON                          VALUE 'YES'.
010300     05  WS-BOOK-TBL-COUNT         PIC 9(07) COMP  VALUE ZERO.
010350     05  FILLER                    PIC X(04).
010400*
010500 77  SUB-A                         PIC 9(07) COMP  VALUE ZERO.
010700*
010800 01  RESULTS.
010900     05  RESULT-EARNINGS           PIC 9(08)V9(02) VALUE ZERO.
010950     05  RESULT-EARNINGS-R  REDEFINES RESULT-EARNINGS.
010960         10  RESULT-EARNINGS-WHOLE PIC 9(08).
010970         10  RESULT-EARNINGS-CENTS PIC 9(02).
011000     05  RESULT-BOOKINGS           PIC 9(06) COMP  VALUE ZERO.
011100     05  RESULT-CANCELLED          PIC 9(06) COMP  VALUE ZERO.
011200     05  RESULT-REFUND             PIC 9(08)V9(02) VALUE ZERO.
011210     05  RESULT-REFUND-R  REDEFINES RESULT-REFUND.
011220         10  RESULT-REFUND-WHOLE   PIC 9(08).
011230         10  RESULT-REFUND-CENTS   PIC 9(02).
011250     05  FILLER                    PIC X(04).
011300*
011400 01  BOOKING-TABLE.
011500     05  BOOK-TBL-ENTRY  OCCURS 5000 TIMES
011600             INDEXED BY BOOK-IDX.
011700         10  TBL-BK-SALON-ID       PIC 9(09).
011800         10  TBL-BK-STATUS         PIC X(10).
011900             88  TBL-BK-CANCELLED      VALUE 'CANCELLED '.
012000         10  TBL-BK-TOTAL-PRICE    PIC 9(08)V9(02).
012100         10  TBL-BK-PRICE-R  REDEFINES TBL-BK-TOTAL-PRICE.
012200             15  TBL-BK-PRICE-WHOLE PIC 9(08).
012300             15  TBL-BK-PRICE-CENTS PIC 9(02).
012350         10  FILLER                PIC X(04).
012400*
012500 PROCEDURE DIVISION.
012600*
012700 000-MAINLINE.
012800*
012900     OPEN INPUT  SALON-FILE
013000                 BOOKING-MASTER-FILE
013100          OUTPUT SALON-REPORT-FILE.
013200     PERFORM 200-READ-BOOKING-FILE THRU 200-EXIT.
013300     CLOSE BOOKING-MASTER-FILE.
013400     MOVE 'NO ' TO WS-EOF-SALON-SW.
013500     PERFORM 900-READ-SALON-FILE THRU 900-EXIT.
013600     PERFORM 400-ROLLUP-ONE-SALON THRU 400-EXIT
013700         UNTIL EOF-SALON.
013800     CLOSE SALON-FILE
013900           SALON-REPORT-FILE.
014000     MOVE ZERO TO RETURN-CODE.
014100     GOBACK.
014200*
014300 200-READ-BOOKING-FILE.
014400*
014500*    FULL-SCAN LOAD OF THE ENTIRE BOOKING MASTER -- THE SAME
014600*    LOADED TABLE IS RE-SCANNED ONCE PER SALON BELOW, SINCE
014700*    THE SOURCE'S GETSALONREPORT DOES NOT ASSUME SORTED INPUT.
014800*
014900     READ BOOKING-MASTER-FILE
015000         AT END GO TO 200-EXIT.
015100     ADD 1 TO WS-BOOK-TBL-COUNT.
015200     SET BOOK-IDX TO WS-BOOK-TBL-COUNT.
015300     MOVE BK-SALON-ID    TO TBL-BK-SALON-ID (BOOK-IDX).
015400     MOVE BK-STATUS      TO TBL-BK-STATUS (BOOK-IDX).
015500     MOVE BK-TOTAL-PRICE TO TBL-BK-TOTAL-PRICE (BOOK-IDX).
015600     GO TO 200-READ-BOOKING-FILE.
015700*
015800 200-EXIT.
015900     EXIT.
016000*
016100 400-ROLLUP-ONE-SALON.
016200*
016300     PERFORM 300-ACCUM-SALON-TOTALS THRU 300-EXIT.
016400     PERFORM 500-WRITE-SALON-REPORT THRU 500-EXIT.
016500     PERFORM 900-READ-SALON-FILE THRU 900-EXIT.
016600*
016700 400-EXIT.
016800     EXIT.
016900*
017000 300-ACCUM-SALON-TOTALS.
017100*
017200     MOVE ZERO TO RESULT-EARNINGS
017300                  RESULT-BOOKINGS
017400                  RESULT-CANCELLED
017500                  RESULT-REFUND.
017600     PERFORM 320-ACCUM-ONE-BOOKING THRU 320-EXIT
017700         VARYING SUB-A FROM 1 BY 1
017800             UNTIL SUB-A > WS-BOOK-TBL-COUNT.
018800*
019000 300-EXIT.
019100     EXIT.
019150*
019160 320-ACCUM-ONE-BOOKING.
019170*
019180     SET BOOK-IDX TO SUB-A.
019190     IF TBL-BK-SALON-ID (BOOK-IDX) NOT = SAL-ID
019200        GO TO 320-EXIT.
019300     ADD TBL-BK-TOTAL-PRICE (BOOK-IDX) TO RESULT-EARNINGS.
019400     ADD 1 TO RESULT-BOOKINGS.
019500     IF NOT TBL-BK-CANCELLED (BOOK-IDX)
019600        GO TO 320-EXIT.
019700     ADD 1 TO RESULT-CANCELLED.
019800     ADD TBL-BK-TOTAL-PRICE (BOOK-IDX) TO RESULT-REFUND.
019900*
019950 320-EXIT.
019960     EXIT.
019970*
020010 500-WRITE-SALON-REPORT.
020020*
020030     MOVE SAL-ID          TO RPT-SALON-ID.
020040     MOVE SAL-NAME        TO RPT-SALON-NAME.
020050     MOVE RESULT-EARNINGS TO RPT-TOTAL-EARNINGS.
020060     MOVE RESULT-BOOKINGS TO RPT-TOTAL-BOOKINGS.
020070     MOVE RESULT-CANCELLED TO RPT-CANCELLED-BOOKINGS.
020080     MOVE RESULT-REFUND   TO RPT-TOTAL-REFUND.
020090     WRITE SALON-REPORT-REC.
020095*
020096 500-EXIT.
020097     EXIT.
020500*
020600 900-READ-SALON-FILE.
020700*
020800     READ SALON-FILE
020900         AT END MOVE 'YES' TO WS-EOF-SALON-SW.
021000*
021100 900-EXIT.
021200     EXIT.
