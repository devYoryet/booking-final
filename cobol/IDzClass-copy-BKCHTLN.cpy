000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  BKCHTLN                                          *
000400*   DAILY-CHART-LINE OUTPUT RECORD -- ONE PER CALENDAR DAY WITH *
000500*   ACTIVITY, WRITTEN BY BKCHART.  A DAY WITH NO QUALIFYING     *
000600*   BOOKINGS PRODUCES NO ROW (SPARSE ROLLUP, NOT A CALENDAR     *
000700*   FILL).                                                      *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   DATE     BY   TICKET     DESCRIPTION                        *
001100*   -------- ---- ---------- --------------------------------- *
001200*   04/02/94 RSK  BK-0011    ORIGINAL COPYBOOK.                  *
001300*   01/14/99 RSK  BK-0088    Y2K -- CHT-DATE IS FULL CCYYMMDD,  *
001400*                            REVIEWED AND SIGNED OFF.           *
001500******************************************************************
001600
001700 01  DAILY-CHART-LINE-REC.
001800     05  CHT-DATE                      PIC 9(08).
001900     05  CHT-DATE-R  REDEFINES CHT-DATE.
002000         10  CHT-CCYY                  PIC 9(04).
002100         10  CHT-MM                    PIC 9(02).
002200         10  CHT-DD                    PIC 9(02).
002300     05  CHT-EARNINGS                  PIC 9(08)V9(02).
002400     05  CHT-BOOKING-COUNT             PIC 9(06).
002500     05  FILLER                        PIC X(10).
